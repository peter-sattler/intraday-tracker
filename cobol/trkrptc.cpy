000100****************************************************************          
000200* TRKRPTC  -- SECURITY REPORT LINE (COPY-Member "=TRKLIB")                
000300*                                                                         
000400* Kurzbeschreibung :: Eine Zeile der Kurstabellen-Ausgabe, wird           
000500*                     nach jeder gebuchten Kursmeldung fuer               
000600*                     JEDES verfolgte Symbol neu aufgebaut (kein          
000700*                     Seitenvorlauf, keine Zwischensummen).               
000800*----------------------------------------------------------------*        
000900* Vers. | Datum    | von | Kommentar                                      
001000*-------|----------|-----|------------------------------------            
001100*A.00.00|1988-04-11| jw  | Neuerstellung                                  
001200*-------|----------|-----|------------------------------------            
001300 01  TRK-RPT-LINE.                                                        
001400     05  RPT-TRADE-DATE              PIC 9(08).                           
001500     05  RPT-SYMBOL                  PIC X(10).                           
001600     05  RPT-HIGH-PRICE              PIC S9(07)V9(02).                    
001700     05  RPT-LOW-PRICE               PIC S9(07)V9(02).                    
001800     05  RPT-AVG-PRICE               PIC S9(07)V9(02).                    
001900     05  FILLER                      PIC X(10).                           
002000*                                                                         
002100 01  TRK-RPT-PRINT-LINE.                                                  
002200     05  PRT-MARKER                  PIC X(02)  VALUE "< ".               
002300     05  PRT-TRADE-DATE              PIC 9(08).                           
002400     05  FILLER                      PIC X(01)  VALUE SPACE.              
002500     05  PRT-SYMBOL                  PIC X(10).                           
002600     05  FILLER                      PIC X(01)  VALUE SPACE.              
002700     05  PRT-HIGH-PRICE              PIC -(7)9.99.                        
002800     05  FILLER                      PIC X(01)  VALUE SPACE.              
002900     05  PRT-LOW-PRICE               PIC -(7)9.99.                        
003000     05  FILLER                      PIC X(01)  VALUE SPACE.              
003100     05  PRT-AVG-PRICE               PIC -(7)9.99.                        
003200     05  FILLER                      PIC X(10)  VALUE SPACES.             
