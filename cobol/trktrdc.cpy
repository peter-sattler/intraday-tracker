000100****************************************************************          
000200* TRKTRDC  -- TRADE INPUT RECORD (COPY-Member OF "=TRKLIB")               
000300*                                                                         
000400* Kurzbeschreibung :: Eine Kursmeldung (trade tick) aus dem               
000500*                     Intraday-Kurs-Eingabefile TRADEIN.                  
000600*                     Freiformat-Textzeile, mit UNSTRING in               
000700*                     diese Struktur zerlegt (siehe TRKDRV0E,             
000800*                     Abschnitt B120-PARSE-TRADE-LINE).                   
000900*----------------------------------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                                      
001100*-------|----------|-----|------------------------------------            
001200*A.00.00|1988-04-11| jw  | Neuerstellung                                  
001300*A.00.01|1991-11-05| kl  | SYMBOL auf 10 Stellen erweitert                
001400*-------|----------|-----|------------------------------------            
001500 01  TRD-INPUT-RECORD.                                                    
001600     05  TRD-TRADE-DATE              PIC 9(08).                           
001700         88  TRD-DATE-VALID          VALUE 19000101 THRU 29991231.        
001800     05  TRD-DATE-X REDEFINES TRD-TRADE-DATE.                             
001900         10  TRD-DATE-CCYY           PIC 9(04).                           
002000         10  TRD-DATE-MM             PIC 9(02).                           
002100         10  TRD-DATE-DD             PIC 9(02).                           
002200     05  TRD-SYMBOL                  PIC X(10).                           
002300     05  TRD-PRICE                   PIC S9(07)V9(02).                    
002400     05  TRD-PRICE-EDIT REDEFINES TRD-PRICE                               
002500                                     PIC S9(09).                          
002600     05  FILLER                      PIC X(20).                           
002700 01  TRD-REC-ABBREV REDEFINES TRD-INPUT-RECORD                            
002800                                     PIC X(20).                           
002900*                                                                         
003000 01  TRD-PARSE-FELDER.                                                    
003100     05  TRD-RAW-LINE                PIC X(80).                           
003200     05  TRD-FIELD-COUNT             PIC S9(04) COMP.                     
003300         88  TRD-LINE-WELLFORMED     VALUE 3.                             
003400     05  TRD-FIELD-1                 PIC X(20).                           
003500     05  TRD-FIELD-2                 PIC X(20).                           
003600     05  TRD-FIELD-3                 PIC X(20).                           
003700     05  TRD-SENTINEL-SW             PIC X(01)  VALUE "N".                
003800         88  TRD-IS-SENTINEL         VALUE "Y".                           
003900     05  FILLER                      PIC X(10).                           
