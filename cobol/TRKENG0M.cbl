?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TRKLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID.    TRKENG0M.                                                 
000400 AUTHOR.        J WEISS.                                                  
000500 INSTALLATION.  SYSTEMS GROUP - MARKT-DATEN.                              
000600 DATE-WRITTEN.  04/11/88.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900                                                                          
001000****************************************************************          
001100* TRKENG0M -- Kurs-Buchungsmodul (Intraday-Kurstabelle)                   
001200*                                                                         
001300* Kurzbeschreibung :: Bucht eine einzelne Kursmeldung (Datum,             
001400*                     Symbol, Kurs) gegen die im Working-Storage          
001500*                     gehaltene Kurstabelle TRK-ACC-TABLE und             
001600*                     liefert die komplette, nach Symbol                  
001700*                     aufsteigend sortierte Tabelle an den                
001800*                     Aufrufer (TRKDRV0E) zurueck.                        
001900*                                                                         
002000* Aenderungen (Version und Datum in K-MODUL-VERS aendern)                 
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
002200*----------------------------------------------------------------*        
002300* Vers. | Datum    | von | Kommentar                             *        
002400*-------|----------|-----|---------------------------------------*        
002500*A.00.00|1988-04-11| jw  | Neuerstellung                                  
002600*A.00.01|1988-09-02| jw  | Low/High-Vergleich auf strikt < / >            
002700*                        | umgestellt (Gleichstand aendert nichts)        
002800*A.00.02|1989-02-14| rh  | Tabellengroesse auf 200 Symbole erhoeht        
002900*A.01.00|1990-07-02| jw  | Ablehnung bei Kurs <= 0 bei Neuanlage          
003000*                        | und bei Tageswechsel (LINK-RC = 4)             
003100*A.01.01|1991-11-05| kl  | Symbol auf 10 Stellen erweitert                
003200*A.02.00|1993-02-18| rh  | ACC-PRICE-SUM auf S9(9)V99 erweitert,          
003300*                        | Ueberlauf bei vielgehandelten Papieren         
003400*A.02.01|1995-06-20| hs  | Durchschnitt jetzt per COMPUTE ROUNDED         
003500*                        | statt Tabellenkonst. (kaufm. Rundung)          
003600*A.02.02|1998-11-30| kl  | JAHR-2000: ACC-TRADE-DATE/LINK-TRADE-          
003700*                        | DATE bereits CCYYMMDD, keine Aenderung         
003800*                        | am Code noetig, nur geprueft und doku-         
003900*                        | mentiert (Auftrag Y2K-0447)                    
004000*A.02.03|1999-03-09| kl  | Kommentar zu Y2K-Pruefung ergaenzt             
004100*----------------------------------------------------------------*        
004200*                                                                         
004300* Programmbeschreibung                                                    
004400* --------------------                                                    
004500*                                                                         
004600* Wird von TRKDRV0E fuer JEDE Kursmeldung aus TRADEIN aufgerufen.         
004700* Haelt pro Symbol genau EINEN Handelstag in der Tabelle; beim            
004800* Wechsel des Handelstages fuer ein bereits bekanntes Symbol wird         
004900* der alte Eintrag verworfen und neu begonnen (siehe C400).               
005000*                                                                         
005100******************************************************************        
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     SWITCH-15 IS ANZEIGE-VERSION                                         
005700         ON STATUS IS SHOW-VERSION.                                       
005800                                                                          
005900 DATA DIVISION.                                                           
006000                                                                          
006100 WORKING-STORAGE SECTION.                                                 
006200*----------------------------------------------------------*              
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
006400*----------------------------------------------------------*              
006500 01          COMP-FELDER.                                                 
006600     05      C4-I1               PIC S9(04) COMP.                         
006700     05      C4-I2               PIC S9(04) COMP.                         
006800     05      C4-IX               PIC S9(04) COMP.                         
006900     05      C4-IP                PIC S9(04) COMP.                        
007000     05      C4-ANZ              PIC S9(04) COMP.                         
007100     05      FILLER              PIC X(08).                               
007200                                                                          
007300*----------------------------------------------------------*              
007400* Felder mit konstantem Inhalt: Praefix K                                 
007500*----------------------------------------------------------*              
007600 01          KONSTANTE-FELDER.                                            
007700     05      K-MODUL             PIC X(08) VALUE "TRKENG0M".              
007800     05      K-MODUL-VERS        PIC X(08) VALUE "A.02.03 ".              
007900     05      FILLER              PIC X(08).                               
008000                                                                          
008100*----------------------------------------------------------------*        
008200* Conditional-Felder                                                      
008300*----------------------------------------------------------------*        
008400 01          SCHALTER.                                                    
008500     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
008600          88 PRG-OK                          VALUE ZERO.                  
008700          88 PRG-ABBRUCH                     VALUE 1 THRU 9.              
008800     05      ACC-SEARCH-SW        PIC X(01)   VALUE "N".                  
008900          88 ACC-FOUND                       VALUE "F".                   
009000          88 ACC-NOT-FOUND                   VALUE "X".                   
009100          88 ACC-SEARCH-CONTINUE             VALUE "N".                   
009200     05      FILLER              PIC X(08).                               
009300                                                                          
009400*----------------------------------------------------------*              
009500* weitere Arbeitsfelder: Praefix W                                        
009600*----------------------------------------------------------*              
009700 01          WORK-FELDER.                                                 
009800     05      W-SYMBOL-UC         PIC X(10)  VALUE SPACES.                 
009900     05      FILLER              PIC X(08).                               
010000                                                                          
010100*----------------------------------------------------------*              
010200* Kurstabelle (bleibt zwischen den CALLs erhalten - kein INITIAL          
010300* PROGRAM, daher statische Werte ueber alle Buchungen eines Laufs)        
010400*----------------------------------------------------------*              
010500     COPY    TRKACCC OF "=TRKLIB".                                        
010600                                                                          
010700 LINKAGE SECTION.                                                         
010800*----------------------------------------------------------*              
010900* Uebergabe aus TRKDRV0E                                                  
011000*----------------------------------------------------------*              
011100     COPY    TRKLINKC OF "=TRKLIB".                                       
011200                                                                          
011300 PROCEDURE DIVISION USING LINK-REC.                                       
011400******************************************************************        
011500* Steuerungs-Section                                                      
011600******************************************************************        
011700 A100-STEUERUNG SECTION.                                                  
011800 A100-00.                                                                 
011900**  ---> wenn SWITCH-15 gesetzt ist, nur Versionsstand zeigen             
012000     IF  SHOW-VERSION                                                     
012100         DISPLAY K-MODUL " VERSION " K-MODUL-VERS                         
012200         EXIT PROGRAM                                                     
012300     END-IF                                                               
012400                                                                          
012500     PERFORM B000-VORLAUF                                                 
012600     PERFORM B100-VERARBEITUNG                                            
012700     PERFORM B090-ENDE                                                    
012800     EXIT PROGRAM                                                         
012900     .                                                                    
013000 A100-99.                                                                 
013100     EXIT.                                                                
013200                                                                          
013300******************************************************************        
013400* Vorlauf: Arbeitsfelder fuer diese Buchung vorbereiten                   
013500******************************************************************        
013600 B000-VORLAUF SECTION.                                                    
013700 B000-00.                                                                 
013800     PERFORM C000-INIT                                                    
013900     .                                                                    
014000 B000-99.                                                                 
014100     EXIT.                                                                
014200                                                                          
014300******************************************************************        
014400* Ende: bei Erfolg Berichtstabelle an den Aufrufer zurueckgeben           
014500******************************************************************        
014600 B090-ENDE SECTION.                                                       
014700 B090-00.                                                                 
014800     IF PRG-ABBRUCH                                                       
014900        CONTINUE                                                          
015000     ELSE                                                                 
015100        PERFORM C500-BUILD-REPORT-TABLE                                   
015200     END-IF                                                               
015300     .                                                                    
015400 B090-99.                                                                 
015500     EXIT.                                                                
015600                                                                          
015700******************************************************************        
015800* Verarbeitung: eine Kursmeldung buchen                                   
015900******************************************************************        
016000 B100-VERARBEITUNG SECTION.                                               
016100 B100-00.                                                                 
016200**  ---> Symbol auf Grossbuchstaben bringen (BUSINESS RULE)               
016300     MOVE LINK-SYMBOL TO W-SYMBOL-UC                                      
016400     INSPECT W-SYMBOL-UC                                                  
016500        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
016600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
016700                                                                          
016800     PERFORM C100-LOOKUP-SYMBOL                                           
016900                                                                          
017000     EVALUATE TRUE                                                        
017100        WHEN ACC-FOUND AND                                                
017200             ACC-TRADE-DATE(C4-IX) = LINK-TRADE-DATE                      
017300           PERFORM C300-UPDATE-ACCUMULATOR                                
017400        WHEN ACC-FOUND                                                    
017500           PERFORM C400-REPLACE-ACCUMULATOR                               
017600        WHEN OTHER                                                        
017700           PERFORM C200-CREATE-ACCUMULATOR                                
017800     END-EVALUATE                                                         
017900     .                                                                    
018000 B100-99.                                                                 
018100     EXIT.                                                                
018200                                                                          
018300******************************************************************        
018400* Symbol in der Kurstabelle suchen (aufsteigend sortiert)                 
018500******************************************************************        
018600 C100-LOOKUP-SYMBOL SECTION.                                              
018700 C100-00.                                                                 
018800     SET ACC-SEARCH-CONTINUE TO TRUE                                      
018900     MOVE TRK-ACC-COUNT TO C4-ANZ                                         
019000     ADD  1             TO C4-ANZ GIVING C4-IP                            
019100     MOVE 1             TO C4-I1                                          
019200                                                                          
019300     PERFORM C110-SCAN-ENTRY THRU C110-99                                 
019400        VARYING C4-I1 FROM 1 BY 1                                         
019500        UNTIL C4-I1 > TRK-ACC-COUNT                                       
019600           OR NOT ACC-SEARCH-CONTINUE                                     
019700     .                                                                    
019800 C100-99.                                                                 
019900     EXIT.                                                                
020000                                                                          
020100 C110-SCAN-ENTRY SECTION.                                                 
020200 C110-00.                                                                 
020300     IF ACC-SYMBOL(C4-I1) = W-SYMBOL-UC                                   
020400        SET ACC-FOUND TO TRUE                                             
020500        MOVE C4-I1 TO C4-IX                                               
020600     ELSE                                                                 
020700        IF ACC-SYMBOL(C4-I1) > W-SYMBOL-UC                                
020800           MOVE C4-I1 TO C4-IP                                            
020900           SET ACC-NOT-FOUND TO TRUE                                      
021000        END-IF                                                            
021100     END-IF                                                               
021200     .                                                                    
021300 C110-99.                                                                 
021400     EXIT.                                                                
021500                                                                          
021600******************************************************************        
021700* Neuanlage: erstes Vorkommen eines Symbols                               
021800******************************************************************        
021900 C200-CREATE-ACCUMULATOR SECTION.                                         
022000 C200-00.                                                                 
022100     PERFORM D100-VALIDATE-PRICE                                          
022200     IF PRG-ABBRUCH                                                       
022300        GO TO C200-99                                                     
022400     END-IF                                                               
022500                                                                          
022600     PERFORM C600-INSERT-NEW-SYMBOL                                       
022700                                                                          
022800     MOVE LINK-TRADE-DATE TO ACC-TRADE-DATE(C4-IP)                        
022900     MOVE W-SYMBOL-UC     TO ACC-SYMBOL(C4-IP)                            
023000     MOVE LINK-PRICE      TO ACC-LOW-PRICE(C4-IP)                         
023100     MOVE LINK-PRICE      TO ACC-HIGH-PRICE(C4-IP)                        
023200     MOVE LINK-PRICE      TO ACC-PRICE-SUM(C4-IP)                         
023300     MOVE 1               TO ACC-TICK-COUNT(C4-IP)                        
023400     SET  ACC-ENTRY-ACTIVE(C4-IP) TO TRUE                                 
023500     MOVE C4-IP           TO C4-IX                                        
023600     .                                                                    
023700 C200-99.                                                                 
023800     EXIT.                                                                
023900                                                                          
024000******************************************************************        
024100* Update: gleiches Symbol, gleicher Handelstag                            
024200******************************************************************        
024300 C300-UPDATE-ACCUMULATOR SECTION.                                         
024400 C300-00.                                                                 
024500     IF LINK-PRICE < ACC-LOW-PRICE(C4-IX)                                 
024600        MOVE LINK-PRICE TO ACC-LOW-PRICE(C4-IX)                           
024700     END-IF                                                               
024800     IF LINK-PRICE > ACC-HIGH-PRICE(C4-IX)                                
024900        MOVE LINK-PRICE TO ACC-HIGH-PRICE(C4-IX)                          
025000     END-IF                                                               
025100     ADD LINK-PRICE TO ACC-PRICE-SUM(C4-IX)                               
025200     ADD 1          TO ACC-TICK-COUNT(C4-IX)                              
025300     MOVE ZERO      TO LINK-RC                                            
025400     .                                                                    
025500 C300-99.                                                                 
025600     EXIT.                                                                
025700                                                                          
025800******************************************************************        
025900* Replace: gleiches Symbol, Handelstag hat gewechselt - alter             
026000* Tagesakkumulator wird verworfen, neuer Tag beginnt bei diesem           
026100* Kurs (Tageswerte werden NICHT fortgeschrieben)                          
026200******************************************************************        
026300 C400-REPLACE-ACCUMULATOR SECTION.                                        
026400 C400-00.                                                                 
026500     PERFORM D100-VALIDATE-PRICE                                          
026600     IF PRG-ABBRUCH                                                       
026700        GO TO C400-99                                                     
026800     END-IF                                                               
026900                                                                          
027000     MOVE LINK-TRADE-DATE TO ACC-TRADE-DATE(C4-IX)                        
027100     MOVE LINK-PRICE      TO ACC-LOW-PRICE(C4-IX)                         
027200     MOVE LINK-PRICE      TO ACC-HIGH-PRICE(C4-IX)                        
027300     MOVE LINK-PRICE      TO ACC-PRICE-SUM(C4-IX)                         
027400     MOVE 1               TO ACC-TICK-COUNT(C4-IX)                        
027500     .                                                                    
027600 C400-99.                                                                 
027700     EXIT.                                                                
027800                                                                          
027900******************************************************************        
028000* Berichtstabelle aufbauen: kompletter Tabelleninhalt, bereits            
028100* aufsteigend nach Symbol, Durchschnitt kaufmaennisch gerundet            
028200******************************************************************        
028300 C500-BUILD-REPORT-TABLE SECTION.                                         
028400 C500-00.                                                                 
028500     MOVE TRK-ACC-COUNT TO LINK-RPT-COUNT                                 
028600     PERFORM C510-COPY-ENTRY THRU C510-99                                 
028700        VARYING C4-I1 FROM 1 BY 1                                         
028800        UNTIL C4-I1 > TRK-ACC-COUNT                                       
028900     .                                                                    
029000 C500-99.                                                                 
029100     EXIT.                                                                
029200                                                                          
029300 C510-COPY-ENTRY SECTION.                                                 
029400 C510-00.                                                                 
029500     MOVE ACC-TRADE-DATE(C4-I1) TO LINK-RPT-TRADE-DATE(C4-I1)             
029600     MOVE ACC-SYMBOL(C4-I1)     TO LINK-RPT-SYMBOL(C4-I1)                 
029700     MOVE ACC-HIGH-PRICE(C4-I1) TO LINK-RPT-HIGH(C4-I1)                   
029800     MOVE ACC-LOW-PRICE(C4-I1)  TO LINK-RPT-LOW(C4-I1)                    
029900     COMPUTE LINK-RPT-AVG(C4-I1) ROUNDED =                                
030000             ACC-PRICE-SUM(C4-I1) / ACC-TICK-COUNT(C4-I1)                 
030100     .                                                                    
030200 C510-99.                                                                 
030300     EXIT.                                                                
030400                                                                          
030500******************************************************************        
030600* Tabelle um einen Platz verschieben, um den neuen Eintrag bei            
030700* C4-IP aufsteigend einzusortieren                                        
030800******************************************************************        
030900 C600-INSERT-NEW-SYMBOL SECTION.                                          
031000 C600-00.                                                                 
031100     IF C4-IP > TRK-ACC-COUNT                                             
031200        CONTINUE                                                          
031300     ELSE                                                                 
031400        MOVE TRK-ACC-COUNT TO C4-I2                                       
031500        PERFORM C610-SHIFT-ENTRY THRU C610-99                             
031600           VARYING C4-I2 FROM TRK-ACC-COUNT BY -1                         
031700           UNTIL C4-I2 < C4-IP                                            
031800     END-IF                                                               
031900     ADD 1 TO TRK-ACC-COUNT                                               
032000     .                                                                    
032100 C600-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400 C610-SHIFT-ENTRY SECTION.                                                
032500 C610-00.                                                                 
032600     MOVE TRK-ACC-ENTRY(C4-I2) TO TRK-ACC-ENTRY(C4-I2 + 1)                
032700     .                                                                    
032800 C610-99.                                                                 
032900     EXIT.                                                                
033000                                                                          
033100******************************************************************        
033200* Feldinitialisierung fuer diesen Aufruf                                  
033300******************************************************************        
033400 C000-INIT SECTION.                                                       
033500 C000-00.                                                                 
033600     SET  PRG-OK TO TRUE                                                  
033700     MOVE ZERO   TO LINK-RC                                               
033800     MOVE ZERO   TO C4-IX                                                 
033900     MOVE ZERO   TO C4-IP                                                 
034000     .                                                                    
034100 C000-99.                                                                 
034200     EXIT.                                                                
034300                                                                          
034400******************************************************************        
034500* Preis muss > 0 sein; Pruefung NUR bei Neuanlage eines                   
034600* Akkumulators (Create oder Replace), nicht bei jedem Update              
034700******************************************************************        
034800 D100-VALIDATE-PRICE SECTION.                                             
034900 D100-00.                                                                 
035000     IF LINK-PRICE > ZERO                                                 
035100        SET PRG-OK TO TRUE                                                
035200     ELSE                                                                 
035300        DISPLAY "*** TRKENG0M: KURS <= 0 FUER SYMBOL "                    
035400                W-SYMBOL-UC " - BUCHUNG VERWORFEN ***"                    
035500        MOVE 4 TO LINK-RC                                                 
035600        SET PRG-ABBRUCH TO TRUE                                           
035700     END-IF                                                               
035800     .                                                                    
035900 D100-99.                                                                 
036000     EXIT.                                                                
