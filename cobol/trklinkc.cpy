000100****************************************************************          
000200* TRKLINKC -- LINK-REC, UEBERGABE TRKDRV0E <--> TRKENG0M                  
000300*             (COPY-Member OF "=TRKLIB")                                  
000400*                                                                         
000500* Kurzbeschreibung :: Parameterbereich fuer den Aufruf des                
000600*                     Buchungs-Moduls TRKENG0M.  Eingang eine             
000700*                     Kursmeldung, Ausgang die komplette, nach            
000800*                     Symbol aufsteigend sortierte Kurstabelle.           
000900*----------------------------------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                                      
001100*-------|----------|-----|------------------------------------            
001200*A.00.00|1988-04-11| jw  | Neuerstellung                                  
001300*A.00.01|1990-07-02| jw  | LINK-RC Fehlercodes ergaenzt                   
001400*-------|----------|-----|------------------------------------            
001500 01  LINK-REC.                                                            
001600     05  LINK-HDR.                                                        
001700         10  LINK-CMD                PIC X(02)  VALUE "BK".               
001800*           "BK" = Buchen einer Kursmeldung                               
001900         10  LINK-RC                 PIC S9(04) COMP.                     
002000*           0    = OK, Buchung durchgefuehrt                              
002100*           4    = Kurs <= 0, Buchung verworfen                           
002200*           9999 = Programmabbruch                                        
002300     05  LINK-TRADE-IN.                                                   
002400         10  LINK-TRADE-DATE         PIC 9(08).                           
002500         10  LINK-DATE-X REDEFINES LINK-TRADE-DATE.                       
002600             15  LINK-DATE-CCYY      PIC 9(04).                           
002700             15  LINK-DATE-MM        PIC 9(02).                           
002800             15  LINK-DATE-DD        PIC 9(02).                           
002900         10  LINK-SYMBOL             PIC X(10).                           
003000         10  LINK-PRICE              PIC S9(07)V9(02).                    
003100         10  LINK-PRICE-X REDEFINES LINK-PRICE                            
003200                                     PIC S9(09).                          
003300     05  LINK-RPT-OUT.                                                    
003400         10  LINK-RPT-COUNT          PIC S9(04) COMP VALUE ZERO.          
003500         10  LINK-RPT-ENTRY OCCURS 200 TIMES.                             
003600             15  LINK-RPT-TRADE-DATE PIC 9(08).                           
003700             15  LINK-RPT-SYMBOL     PIC X(10).                           
003800             15  LINK-RPT-HIGH       PIC S9(07)V9(02).                    
003900             15  LINK-RPT-LOW        PIC S9(07)V9(02).                    
004000             15  LINK-RPT-AVG        PIC S9(07)V9(02).                    
004100     05  FILLER                      PIC X(20).                           
