000100****************************************************************          
000200* TRKACCC  -- SECURITY ACCUMULATOR TABLE (COPY-Member "=TRKLIB")          
000300*                                                                         
000400* Kurzbeschreibung :: Intraday-Kurstabelle, ein Eintrag pro               
000500*                     derzeit verfolgtem Symbol.  Tabelle wird            
000600*                     in TRKENG0M aufsteigend nach ACC-SYMBOL             
000700*                     gehalten (kein Index-File, reines COMP-             
000800*                     Array -- siehe TRKENG0M Abschnitt C100).            
000900*----------------------------------------------------------------*        
001000* Vers. | Datum    | von | Kommentar                                      
001100*-------|----------|-----|------------------------------------            
001200*A.00.00|1988-04-11| jw  | Neuerstellung                                  
001300*A.00.01|1993-02-18| rh  | ACC-PRICE-SUM auf S9(9)V99 erweitert           
001400*                        | (Tick-Ueberlauf bei Vielhandelswerten)         
001500*-------|----------|-----|------------------------------------            
001600 01  TRK-ACC-TABLE.                                                       
001700     05  TRK-ACC-COUNT               PIC S9(04) COMP VALUE ZERO.          
001800     05  TRK-ACC-MAX                 PIC S9(04) COMP VALUE +200.          
001900     05  TRK-ACC-ENTRY OCCURS 200 TIMES.                                  
002000         10  ACC-TRADE-DATE          PIC 9(08).                           
002100         10  ACC-DATE-X REDEFINES ACC-TRADE-DATE.                         
002200             15  ACC-DATE-CCYY       PIC 9(04).                           
002300             15  ACC-DATE-MM         PIC 9(02).                           
002400             15  ACC-DATE-DD         PIC 9(02).                           
002500         10  ACC-SYMBOL              PIC X(10).                           
002600         10  ACC-LOW-PRICE           PIC S9(07)V9(02).                    
002700         10  ACC-HIGH-PRICE          PIC S9(07)V9(02).                    
002800         10  ACC-PRICE-SUM           PIC S9(09)V9(02).                    
002900         10  ACC-TICK-COUNT          PIC S9(05).                          
003000         10  ACC-ENTRY-SW            PIC X(01)  VALUE "A".                
003100             88  ACC-ENTRY-ACTIVE    VALUE "A".                           
003200             88  ACC-ENTRY-EMPTY     VALUE "E".                           
003300         10  FILLER                  PIC X(15).                           
