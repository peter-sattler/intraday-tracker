?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TRKLIB

?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3

000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. TRKDRV0E.                                                    
000400                                                                          
000500 AUTHOR.        J WEISS.                                                  
000600 INSTALLATION.  SYSTEMS GROUP - MARKT-DATEN.                              
000700 DATE-WRITTEN.  04/11/88.                                                 
000800 DATE-COMPILED.                                                           
000900 SECURITY.      NON-CONFIDENTIAL.                                         
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 1999-03-09                                          
001300* Letzte Version   :: A.02.02                                             
001400* Kurzbeschreibung :: Leseschleife fuer Intraday-Kursmeldungen,           
001500*                     treibt das Buchungsmodul TRKENG0M und               
001600*                     druckt nach jeder gebuchten Meldung die             
001700*                     komplette Kurstabelle                               
001800* Auftrag          :: MD-TICKER-1                                         
001900*                                                                         
002000* Aenderungen (Version und Datum in K-MODUL-VERS aendern)                 
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
002200*----------------------------------------------------------*              
002300* Vers. | Datum    | von | Kommentar                       *              
002400*-------|----------|-----|---------------------------------*              
002500*A.00.00|1988-04-11| jw  | Neuerstellung                                  
002600*A.00.01|1988-09-02| jw  | Ausgabe der Tabelle als < -Zeilen              
002700*A.01.00|1990-07-02| jw  | Abbruchbehandlung LINK-RC aus                  
002800*                        | TRKENG0M ausgewertet                           
002900*A.01.01|1991-11-05| kl  | SYMBOL auf 10 Stellen erweitert                
003000*A.02.00|1995-06-20| hs  | Zeilen mit nicht genau 3 Feldern               
003100*                        | werden jetzt ohne Abbruch ueber-               
003200*                        | lesen (vorher PRG-ABBRUCH)                     
003300*A.02.01|1998-11-30| kl  | JAHR-2000: TRD-TRADE-DATE bereits              
003400*                        | CCYYMMDD, keine Aenderung noetig,              
003500*                        | nur geprueft (Auftrag Y2K-0447)                
003600*A.02.02|1999-03-09| kl  | Kommentar zu Y2K-Pruefung ergaenzt             
003700*----------------------------------------------------------*              
003800*                                                                         
003900* Programmbeschreibung                                                    
004000* --------------------                                                    
004100*                                                                         
004200* Liest Zeilenweise aus TRADEIN (freies Textformat, je Zeile              
004300* Handelsdatum / Symbol / Kurs durch Blank getrennt) bis zur              
004400* Abschlusszeile "QUIT" oder Dateiende.  Jede wohlgeformte                
004500* Zeile wird an TRKENG0M zur Buchung uebergeben; danach wird              
004600* die komplette, von TRKENG0M gelieferte Kurstabelle gedruckt.            
004700* Zeilen, die sich nicht in genau 3 Felder zerlegen lassen,               
004800* werden kommentarlos uebersprungen (keine Buchung, kein Druck).          
004900*                                                                         
005000******************************************************************        
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     SWITCH-15 IS ANZEIGE-VERSION                                         
005600         ON STATUS IS SHOW-VERSION.                                       
005700                                                                          
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT TRADEIN       ASSIGN TO TRADEIN.                              
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  TRADEIN                                                              
006500     RECORD  IS VARYING IN SIZE                                           
006600             FROM 1 TO 80 CHARACTERS                                      
006700             DEPENDING ON C4-REC-LEN.                                     
006800 01  TRADEIN-RECORD              PIC X(80).                               
006900                                                                          
007000 WORKING-STORAGE SECTION.                                                 
007100*----------------------------------------------------------*              
007200* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007300*----------------------------------------------------------*              
007400 01          COMP-FELDER.                                                 
007500     05      C4-REC-LEN          PIC S9(04) COMP.                         
007600     05      C4-I1               PIC S9(04) COMP.                         
007700     05      C9-LINES-READ       PIC S9(09) COMP VALUE ZERO.              
007800     05      C9-LINES-BOOKED     PIC S9(09) COMP VALUE ZERO.              
007900     05      C9-LINES-SKIPPED    PIC S9(09) COMP VALUE ZERO.              
008000     05      FILLER              PIC X(08).                               
008100                                                                          
008200*----------------------------------------------------------*              
008300* Display-Felder: Praefix D                                               
008400*----------------------------------------------------------*              
008500 01          DISPLAY-FELDER.                                              
008600     05      D-NUM9              PIC  9(09).                              
008700     05      FILLER              PIC X(08).                               
008800                                                                          
008900*----------------------------------------------------------*              
009000* Felder mit konstantem Inhalt: Praefix K                                 
009100*----------------------------------------------------------*              
009200 01          KONSTANTE-FELDER.                                            
009300     05      K-MODUL             PIC X(08) VALUE "TRKDRV0E".              
009400     05      K-MODUL-VERS        PIC X(08) VALUE "A.02.02 ".              
009500     05      K-SENTINEL          PIC X(04) VALUE "QUIT".                  
009600     05      FILLER              PIC X(08).                               
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Conditional-Felder                                                      
010000*----------------------------------------------------------------*        
010100 01          SCHALTER.                                                    
010200     05      FILE-EOF-SW         PIC X(01)  VALUE "N".                    
010300          88 FILE-EOF                        VALUE "Y".                   
010400     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
010500          88 PRG-OK                          VALUE ZERO.                  
010600          88 PRG-ENDE                        VALUE 1.                     
010700          88 PRG-ABBRUCH                     VALUE 2.                     
010800     05      FILLER              PIC X(08).                               
010900                                                                          
011000*----------------------------------------------------------*              
011100* weitere Arbeitsfelder: Praefix W                                        
011200*----------------------------------------------------------*              
011300 01          WORK-FELDER.                                                 
011400     05      W-FIELD-1-UC        PIC X(20)  VALUE SPACES.                 
011500     05      W-PRICE-WHOLE       PIC S9(07) VALUE ZERO.                   
011600     05      W-PRICE-FRAC        PIC  9(02) VALUE ZERO.                   
011700     05      FILLER              PIC X(08).                               
011800 01          ZEILE               PIC X(80)  VALUE SPACES.                 
011900                                                                          
012000*----------------------------------------------------------*              
012100* Eingabe-, Tabellen- und Berichtslayouts: COPY-Module =TRKLIB            
012200*----------------------------------------------------------*              
012300     COPY    TRKTRDC  OF "=TRKLIB".                                       
012400     COPY    TRKRPTC  OF "=TRKLIB".                                       
012500                                                                          
012600*----------------------------------------------------------*              
012700* Uebergabebereich an das Buchungsmodul TRKENG0M                          
012800*----------------------------------------------------------*              
012900     COPY    TRKLINKC OF "=TRKLIB".                                       
013000                                                                          
013100 PROCEDURE DIVISION.                                                      
013200******************************************************************        
013300* Steuerungs-Section                                                      
013400******************************************************************        
013500 A100-STEUERUNG SECTION.                                                  
013600 A100-00.                                                                 
013700**  ---> wenn SWITCH-15 gesetzt ist, nur Versionsstand zeigen             
013800     IF  SHOW-VERSION                                                     
013900         DISPLAY K-MODUL " VERSION " K-MODUL-VERS                         
014000         STOP RUN                                                         
014100     END-IF                                                               
014200                                                                          
014300     PERFORM B000-VORLAUF                                                 
014400     IF  PRG-ABBRUCH                                                      
014500         CONTINUE                                                         
014600     ELSE                                                                 
014700         PERFORM B100-VERARBEITUNG THRU B100-99                           
014800            UNTIL PRG-ENDE OR PRG-ABBRUCH                                 
014900     END-IF                                                               
015000     PERFORM B090-ENDE                                                    
015100     STOP RUN                                                             
015200     .                                                                    
015300 A100-99.                                                                 
015400     EXIT.                                                                
015500                                                                          
015600******************************************************************        
015700* Vorlauf: Eingabedatei oeffnen                                           
015800******************************************************************        
015900 B000-VORLAUF SECTION.                                                    
016000 B000-00.                                                                 
016100     PERFORM C000-INIT                                                    
016200                                                                          
016300     OPEN INPUT TRADEIN                                                   
016400     .                                                                    
016500 B000-99.                                                                 
016600     EXIT.                                                                
016700                                                                          
016800******************************************************************        
016900* Verarbeitung: eine Eingabezeile lesen, zerlegen, buchen,                
017000* Tabelle drucken -- wird bis Abschlusszeile/Dateiende wiederholt         
017100******************************************************************        
017200 B100-VERARBEITUNG SECTION.                                               
017300 B100-00.                                                                 
017400     PERFORM B110-READ-TRADE-LINE                                         
017500     IF FILE-EOF                                                          
017600        SET PRG-ENDE TO TRUE                                              
017700        GO TO B100-99                                                     
017800     END-IF                                                               
017900                                                                          
018000     ADD 1 TO C9-LINES-READ                                               
018100     PERFORM B120-PARSE-TRADE-LINE                                        
018200     IF TRD-IS-SENTINEL                                                   
018300        SET PRG-ENDE TO TRUE                                              
018400        GO TO B100-99                                                     
018500     END-IF                                                               
018600                                                                          
018700     IF NOT TRD-LINE-WELLFORMED                                           
018800        ADD 1 TO C9-LINES-SKIPPED                                         
018900        GO TO B100-99                                                     
019000     END-IF                                                               
019100                                                                          
019200     DISPLAY TRD-RAW-LINE                                                 
019300                                                                          
019400     MOVE TRD-TRADE-DATE  TO LINK-TRADE-DATE                              
019500     MOVE TRD-SYMBOL      TO LINK-SYMBOL                                  
019600     MOVE TRD-PRICE       TO LINK-PRICE                                   
019700     MOVE "BK"             TO LINK-CMD                                    
019800     MOVE ZERO             TO LINK-RC                                     
019900                                                                          
020000     CALL "TRKENG0M" USING LINK-REC                                       
020100                                                                          
020200     EVALUATE LINK-RC                                                     
020300        WHEN ZERO                                                         
020400           ADD 1 TO C9-LINES-BOOKED                                       
020500           PERFORM B130-PRINT-REPORT-TABLE THRU B130-99                   
020600              VARYING C4-I1 FROM 1 BY 1                                   
020700              UNTIL C4-I1 > LINK-RPT-COUNT                                
020800        WHEN 4                                                            
020900           ADD 1 TO C9-LINES-SKIPPED                                      
021000        WHEN OTHER                                                        
021100           MOVE LINK-RC TO D-NUM9                                         
021200           DISPLAY "*** TRKDRV0E: UNBEKANNTER RC " D-NUM9                 
021300                   " AUS TRKENG0M ***"                                    
021400           SET PRG-ABBRUCH TO TRUE                                        
021500     END-EVALUATE                                                         
021600     .                                                                    
021700 B100-99.                                                                 
021800     EXIT.                                                                
021900                                                                          
022000******************************************************************        
022100* Eingabezeile lesen                                                      
022200******************************************************************        
022300 B110-READ-TRADE-LINE SECTION.                                            
022400 B110-00.                                                                 
022500     MOVE SPACES TO TRD-RAW-LINE                                          
022600     READ TRADEIN INTO TRD-RAW-LINE                                       
022700        AT END                                                            
022800           SET FILE-EOF TO TRUE                                           
022900     END-READ                                                             
023000     .                                                                    
023100 B110-99.                                                                 
023200     EXIT.                                                                
023300                                                                          
023400******************************************************************        
023500* Eingabezeile in genau 3 Felder zerlegen (Datum / Symbol / Kurs),        
023600* Symbol auf Grossbuchstaben bringen, Abschlusszeile erkennen             
023700******************************************************************        
023800 B120-PARSE-TRADE-LINE SECTION.                                           
023900 B120-00.                                                                 
024000     MOVE ZERO   TO TRD-FIELD-COUNT                                       
024100     MOVE SPACES TO TRD-FIELD-1 TRD-FIELD-2 TRD-FIELD-3                   
024200     MOVE "N" TO TRD-SENTINEL-SW                                          
024300                                                                          
024400     UNSTRING TRD-RAW-LINE DELIMITED BY ALL SPACES                        
024500        INTO TRD-FIELD-1                                                  
024600             TRD-FIELD-2                                                  
024700             TRD-FIELD-3                                                  
024800        TALLYING IN TRD-FIELD-COUNT                                       
024900        ON OVERFLOW                                                       
025000           ADD 1 TO TRD-FIELD-COUNT                                       
025100     END-UNSTRING                                                         
025200                                                                          
025300     MOVE TRD-FIELD-1 TO W-FIELD-1-UC                                     
025400     INSPECT W-FIELD-1-UC                                                 
025500        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
025600                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
025700                                                                          
025800     IF TRD-FIELD-COUNT = 1                                               
025900     AND W-FIELD-1-UC(1:4) = K-SENTINEL                                   
026000        SET TRD-IS-SENTINEL TO TRUE                                       
026100        GO TO B120-99                                                     
026200     END-IF                                                               
026300                                                                          
026400     IF NOT TRD-LINE-WELLFORMED                                           
026500        GO TO B120-99                                                     
026600     END-IF                                                               
026700                                                                          
026800**  ---> Feld 2 ist das Symbol, Feld 1 das Datum, Feld 3 der Kurs         
026900     MOVE TRD-FIELD-2 TO W-FIELD-1-UC                                     
027000     INSPECT W-FIELD-1-UC                                                 
027100        CONVERTING "abcdefghijklmnopqrstuvwxyz"                           
027200                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                           
027300                                                                          
027400     MOVE TRD-FIELD-1(1:8)  TO TRD-TRADE-DATE                             
027500                                                                          
027600     MOVE ZERO TO W-PRICE-WHOLE W-PRICE-FRAC                              
027700     UNSTRING TRD-FIELD-3 DELIMITED BY "."                                
027800        INTO W-PRICE-WHOLE, W-PRICE-FRAC                                  
027900     END-UNSTRING                                                         
028000     COMPUTE TRD-PRICE =                                                  
028100             W-PRICE-WHOLE + (W-PRICE-FRAC / 100)                         
028200     MOVE W-FIELD-1-UC      TO TRD-SYMBOL                                 
028300     .                                                                    
028400 B120-99.                                                                 
028500     EXIT.                                                                
028600                                                                          
028700******************************************************************        
028800* Eine Zeile der Kurstabelle drucken ("< datum symbol h l avg")           
028900******************************************************************        
029000 B130-PRINT-REPORT-TABLE SECTION.                                         
029100 B130-00.                                                                 
029200     MOVE LINK-RPT-TRADE-DATE(C4-I1) TO PRT-TRADE-DATE                    
029300     MOVE LINK-RPT-SYMBOL(C4-I1)     TO PRT-SYMBOL                        
029400     MOVE LINK-RPT-HIGH(C4-I1)       TO PRT-HIGH-PRICE                    
029500     MOVE LINK-RPT-LOW(C4-I1)        TO PRT-LOW-PRICE                     
029600     MOVE LINK-RPT-AVG(C4-I1)        TO PRT-AVG-PRICE                     
029700     DISPLAY TRK-RPT-PRINT-LINE                                           
029800     .                                                                    
029900 B130-99.                                                                 
030000     EXIT.                                                                
030100                                                                          
030200******************************************************************        
030300* Nachlauf: Datei schliessen, Abschlussmeldung                            
030400******************************************************************        
030500 B090-ENDE SECTION.                                                       
030600 B090-00.                                                                 
030700     CLOSE TRADEIN                                                        
030800                                                                          
030900     IF PRG-ABBRUCH                                                       
031000        DISPLAY ">>> TRKDRV0E ABBRUCH !!! <<<"                            
031100     ELSE                                                                 
031200        MOVE C9-LINES-READ    TO D-NUM9                                   
031300        DISPLAY "TRKDRV0E: ZEILEN GELESEN    " D-NUM9                     
031400        MOVE C9-LINES-BOOKED  TO D-NUM9                                   
031500        DISPLAY "TRKDRV0E: ZEILEN GEBUCHT    " D-NUM9                     
031600        MOVE C9-LINES-SKIPPED TO D-NUM9                                   
031700        DISPLAY "TRKDRV0E: ZEILEN UEBERLESEN " D-NUM9                     
031800        DISPLAY ">>> TRKDRV0E ENDE <<<"                                   
031900     END-IF                                                               
032000     .                                                                    
032100 B090-99.                                                                 
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500* Feldinitialisierung                                                     
032600******************************************************************        
032700 C000-INIT SECTION.                                                       
032800 C000-00.                                                                 
032900     SET PRG-OK   TO TRUE                                                 
033000     MOVE "N"     TO FILE-EOF-SW                                          
033100     .                                                                    
033200 C000-99.                                                                 
033300     EXIT.                                                                
033400                                                                          
